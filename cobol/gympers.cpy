000100*****************************************************************
000200* GYMPERS  -  PERSON MASTER RECORD LAYOUT
000300* USED FOR:  PERSONS FILE BUFFER  AND  IN-MEMORY PERSON TABLE
000400*            ROW (SEE GYMUPDT WORKING-STORAGE).  COPY THIS MEMBER
000500*            WITH REPLACING ==:TAG:== BY ==xxx==  TO GET A SET OF
000600*            UNIQUELY-PREFIXED FIELD NAMES FOR EACH USE.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900*   2024-11-04  RTB  TKT-4401  ORIGINAL LAYOUT FOR PERSON MASTER
001000*   2024-11-19  RTB  TKT-4429  ADDED QUAL-TABLE REDEFINES SO
001100*                               GYMUPDT CAN SEARCH QUALIFICATIONS
001200*                               BY SESSION-TYPE ROW NUMBER
001300*   2024-12-02  JMH  TKT-4460  WIDENED RESERVE FILLER TO X(05)
001400*****************************************************************
001500    05  :TAG:-ID                       PIC 9(4).
001600    05  :TAG:-NAME                     PIC X(20).
001700    05  :TAG:-GENDER                   PIC X(1).
001800        88  :TAG:-MALE                     VALUE 'M'.
001900        88  :TAG:-FEMALE                   VALUE 'F'.
002000    05  :TAG:-BIRTHDATE                PIC X(10).
002100    05  :TAG:-ROLE                     PIC X(1).
002200        88  :TAG:-CLIENT                   VALUE 'C'.
002300        88  :TAG:-INSTRUCTOR               VALUE 'I'.
002400        88  :TAG:-SECRETARY                VALUE 'S'.
002500        88  :TAG:-PLAIN-PERSON             VALUE 'P'.
002600    05  :TAG:-HOURLY-RATE              PIC 9(4).
002700    05  :TAG:-SALARY                   PIC 9(6).
002800    05  :TAG:-QUALIFICATIONS.
002900        10  :TAG:-QUAL-PILATES         PIC X(1).
003000        10  :TAG:-QUAL-MACH-PILATES    PIC X(1).
003100        10  :TAG:-QUAL-THAI-BOXING     PIC X(1).
003200        10  :TAG:-QUAL-NINJA           PIC X(1).
003300    05  :TAG:-QUAL-TABLE REDEFINES :TAG:-QUALIFICATIONS.
003400        10  :TAG:-QUAL-FLAG            PIC X(1) OCCURS 4 TIMES.
003500    05  :TAG:-SESSION-COUNT            PIC 9(3).
003600    05  FILLER                         PIC X(05).
