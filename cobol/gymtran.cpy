000100*****************************************************************
000200* GYMTRAN  -  ADMINISTRATIVE TRANSACTION RECORD LAYOUT
000300* USED FOR:  TRANSACT FILE BUFFER.  COPY WITH REPLACING
000400*            ==:TAG:== BY ==xxx==.
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*   2024-11-06  RTB  TKT-4403  ORIGINAL LAYOUT, ONE CODE PER TYPE
000800*   2024-11-21  RTB  TKT-4430  ADDED DATETIME-PARTS REDEFINES TO
000900*                               MATCH GYMSESS SO AS-TRANS CAN
001000*                               BUILD A SESSION ROW DIRECTLY
001100*   2024-12-02  JMH  TKT-4460  RESERVE FILLER GROWN TO X(04)
001200*                               TO MATCH REQUIRED 93-BYTE RECORD
001300*****************************************************************
001400    05  :TAG:-CODE                     PIC X(2).
001500        88  :TAG:-REGISTER-CLIENT           VALUE 'RC'.
001600        88  :TAG:-UNREGISTER-CLIENT         VALUE 'UC'.
001700        88  :TAG:-HIRE-INSTRUCTOR           VALUE 'HI'.
001800        88  :TAG:-ADD-SESSION                VALUE 'AS'.
001900        88  :TAG:-REGISTER-LESSON            VALUE 'RL'.
002000        88  :TAG:-NOTIFY                      VALUE 'NT'.
002100        88  :TAG:-PAY-SALARIES                VALUE 'PS'.
002200    05  :TAG:-PERSON-ID                 PIC 9(4).
002300    05  :TAG:-SESSION-ID                PIC 9(4).
002400    05  :TAG:-SESSION-TYPE              PIC X(2).
002500    05  :TAG:-DATETIME                  PIC X(16).
002600    05  :TAG:-DATETIME-PARTS REDEFINES :TAG:-DATETIME.
002700        10  :TAG:-DT-DAY                PIC X(2).
002800        10  FILLER                      PIC X(1).
002900        10  :TAG:-DT-MONTH              PIC X(2).
003000        10  FILLER                      PIC X(1).
003100        10  :TAG:-DT-YEAR               PIC X(4).
003200        10  FILLER                      PIC X(1).
003300        10  :TAG:-DT-HOUR               PIC X(2).
003400        10  FILLER                      PIC X(1).
003500        10  :TAG:-DT-MINUTE             PIC X(2).
003600    05  :TAG:-FORUM                     PIC X(1).
003700    05  :TAG:-MESSAGE                   PIC X(60).
003800    05  FILLER                          PIC X(04).
