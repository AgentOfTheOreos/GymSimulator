000100*****************************************************************
000200* GYMACCT  -  ACCOUNT BALANCE MASTER RECORD LAYOUT
000300* USED FOR:  ACCOUNTS FILE BUFFER  AND  IN-MEMORY ACCOUNT TABLE
000400*            ROW.  COPY WITH REPLACING ==:TAG:== BY ==xxx==.
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*   2024-11-04  RTB  TKT-4401  ORIGINAL LAYOUT, ONE ROW PER PERSON
000800*                               OR THE GYM ITSELF (ACC-ID = 0001)
000900*   2024-12-02  JMH  TKT-4460  ADDED RESERVE FILLER X(03)
001000*****************************************************************
001100    05  :TAG:-ID                       PIC 9(4).
001200    05  :TAG:-BALANCE                  PIC S9(7)V99.
001300    05  FILLER                         PIC X(03).
