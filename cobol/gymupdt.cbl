000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  GYMUPDT
000600*
000700* AUTHOR :  R. T. BONILLA
000800*
000900* NIGHTLY GYM ADMINISTRATION BATCH.  LOADS THE PERSON, ACCOUNT
001000* AND SESSION MASTERS INTO WORKING STORAGE, READS THE DAY'S
001100* TRANSACTIONS SEQUENTIALLY AGAINST THEM, WRITES ONE HISTORY
001200* LINE PER ACCEPTED OR REJECTED ACTION, THEN REWRITES THE
001300* ACCOUNT AND SESSION MASTERS AND PRINTS THE GYM STATUS REPORT.
001400*
001500* ENROLLMENT (RL) TRANSACTIONS CALL SUBPROGRAM GYMRUL, WHICH
001600* HOLDS THE FIVE ORDERED SOFT RULES FOR SESSION REGISTRATION.
001700* THE TWO HARD PRECONDITIONS FOR RL STAY HERE SINCE THEY NEED
001800* THE PERSON/SESSION TABLES GYMRUL NEVER SEES.
001900****************************************************************
002000*
002100* Change log:
002200*     11/04/24  RTB  TKT-4401  Original version - person and
002300*                               account masters, RC/UC/HI only
002400*     11/12/24  RTB  TKT-4415  Added session catalog (AS) and
002500*                               the four fixed session types
002600*     11/14/24  RTB  TKT-4420  Added RL processing, CALL to new
002700*                               subprogram GYMRUL for the
002800*                               enrollment rule set
002900*     11/21/24  RTB  TKT-4430  Added NT and PS transaction
003000*                               types, gym status report
003100*     11/27/24  RTB  TKT-4448  Centralized the future-datetime
003200*                               test here; GYMRUL now receives
003300*                               the flag precomputed
003400*     12/02/24  JMH  TKT-4460  Reserve filler added to all
003500*                               three master copybooks per
003600*                               Systems standards review
003700*     01/06/25  JMH  TKT-4471  Y2K census - confirmed all dates
003800*                               on this system already carry a
003900*                               4-digit year; no century-window
004000*                               logic required
004100*     02/18/25  RTB  TKT-4488  Message text on RC/UC/HI/AS/RL
004200*                               history lines cross-checked
004300*                               against Secretary's Office
004400*                               wording sheet
004500*     03/03/25  RTB  TKT-4502  Balances now display truncated
004600*                               to zero decimals on the status
004700*                               report per Finance request
004800*     03/17/25  RTB  TKT-4509  Replaced the search-by-transaction
004900*                               -field convention with dedicated
005000*                               WS-PARM key fields, so a lookup
005100*                               never has to borrow and restore
005200*                               a live TRX- field again
005300*     04/02/25  RTB  TKT-4517  Future-date test was comparing
005400*                               DD-MM-YYYY text directly; a
005500*                               January date could sort ahead of
005600*                               a December one.  Now compares on
005700*                               a computed YYYYMMDDHHMM value
005800*     04/09/25  RTB  TKT-4531  WS-SUBSCR and WS-CERT-PTR restated
005900*                               at the 77 level per Systems
006000*                               standards - both are standalone
006100*                               scratch counters, not group items
006200*     04/16/25  RTB  TKT-4536  Employees section now lists all
006300*                               instructors first, secretary last,
006400*                               regardless of PERSON-TAB order -
006500*                               she is preloaded master data and
006600*                               was printing ahead of instructors
006700*                               hired later by HI transactions
006800*     04/16/25  RTB  TKT-4537  RPT-EMP-RATE widened to hold the
006900*                               full PER-SALARY range - salaries
007000*                               of 10000 or more were truncated
007100*                               on the status report
007200*     04/17/25  RTB  TKT-4539  Report-line FILLERs on HEADER1,
007300*                               CLIENT-DETAIL and SESSION-DETAIL
007400*                               corrected so each group sums to
007500*                               the 132 bytes RPT-REC declares
007600*     04/17/25  RTB  TKT-4540  Dropped the SPECIAL-NAMES paragraph
007700*                               - TOP-OF-FORM was never referenced
007800*                               by a WRITE...ADVANCING anywhere in
007900*                               this program
008000*
008100****************************************************************
008200 IDENTIFICATION DIVISION.
008300****************************************************************
008400 PROGRAM-ID.  GYMUPDT.
008500 AUTHOR. R. T. BONILLA.
008600 INSTALLATION. DATA PROCESSING CENTER.
008700 DATE-WRITTEN. 03/14/85.
008800 DATE-COMPILED. 03/14/85.
008900 SECURITY. NON-CONFIDENTIAL.
009000*
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER. IBM-390.
009400 OBJECT-COMPUTER. IBM-390.
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800*
009900     SELECT PERSONS-FILE  ASSIGN TO PERSONS
010000            ORGANIZATION  IS LINE SEQUENTIAL
010100            FILE STATUS   IS WS-PERSONS-STATUS.
010200*
010300     SELECT ACCOUNTS-FILE ASSIGN TO ACCOUNTS
010400            ORGANIZATION  IS LINE SEQUENTIAL
010500            FILE STATUS   IS WS-ACCOUNTS-STATUS.
010600*
010700     SELECT SESSIONS-FILE ASSIGN TO SESSIONS
010800            ORGANIZATION  IS LINE SEQUENTIAL
010900            FILE STATUS   IS WS-SESSIONS-STATUS.
011000*
011100     SELECT TRANSACT-FILE ASSIGN TO TRANSACT
011200            ORGANIZATION  IS LINE SEQUENTIAL
011300            FILE STATUS   IS WS-TRANSACT-STATUS.
011400*
011500     SELECT HISTORY-FILE  ASSIGN TO HISTORY
011600            ORGANIZATION  IS LINE SEQUENTIAL
011700            FILE STATUS   IS WS-HISTORY-STATUS.
011800*
011900     SELECT GYMRPT-FILE   ASSIGN TO GYMRPT
012000            ORGANIZATION  IS LINE SEQUENTIAL
012100            FILE STATUS   IS WS-GYMRPT-STATUS.
012200*
012300 DATA DIVISION.
012400 FILE SECTION.
012500*
012600*    PERSONS/ACCOUNTS/SESSIONS ARE READ INTO THE WIDER, NAMED
012700*    TABLE ROWS BELOW (SEE WORKING-STORAGE) - THE FD RECORD
012800*    HERE IS THE BARE ON-DISK BUFFER, EXACTLY THE FILE'S
012900*    RECORDED LENGTH, SAME AS THIS SHOP HAS ALWAYS DONE IT.
013000*
013100 FD  PERSONS-FILE
013200     RECORDING MODE IS F.
013300 01  FD-PERSON-REC                   PIC X(53).
013400*
013500 FD  ACCOUNTS-FILE
013600     RECORDING MODE IS F.
013700 01  FD-ACCOUNT-REC                  PIC X(13).
013800*
013900 FD  SESSIONS-FILE
014000     RECORDING MODE IS F.
014100 01  FD-SESSION-REC                  PIC X(150).
014200*
014300 FD  TRANSACT-FILE
014400     RECORDING MODE IS F.
014500 01  TRANSACT-REC.
014600     COPY GYMTRAN REPLACING ==:TAG:== BY ==TRX==.
014700*
014800 FD  HISTORY-FILE
014900     RECORDING MODE IS F.
015000 01  HIS-REC                         PIC X(132).
015100*
015200 FD  GYMRPT-FILE
015300     RECORDING MODE IS F.
015400 01  RPT-REC                         PIC X(132).
015500*
015600 WORKING-STORAGE SECTION.
015700*****************************************************************
015800*    STANDALONE SCRATCH COUNTERS - RESTATED AT THE 77 LEVEL PER
015900*    SYSTEMS STANDARDS (TKT-4531) SINCE NEITHER BELONGS TO A
016000*    LARGER GROUP.  WS-SUBSCR DRIVES THE ROSTER SCAN IN 8410;
016100*    WS-CERT-PTR IS THE STRING POINTER FOR RPT-EMP-CERTS IN 9310.
016200*****************************************************************
016300 77  WS-SUBSCR                   PIC 9(4)  COMP  VALUE 0.
016400 77  WS-CERT-PTR                 PIC 9(4)  COMP  VALUE 1.
016500*
016600*****************************************************************
016700*    FILE STATUS AND END-OF-FILE SWITCHES
016800*****************************************************************
016900 01  WS-FILE-STATUSES.
017000     05  WS-PERSONS-STATUS           PIC X(2)  VALUE SPACES.
017100     05  WS-ACCOUNTS-STATUS          PIC X(2)  VALUE SPACES.
017200     05  WS-SESSIONS-STATUS          PIC X(2)  VALUE SPACES.
017300     05  WS-TRANSACT-STATUS          PIC X(2)  VALUE SPACES.
017400     05  WS-HISTORY-STATUS           PIC X(2)  VALUE SPACES.
017500     05  WS-GYMRPT-STATUS            PIC X(2)  VALUE SPACES.
017600     05  FILLER                      PIC X(02).
017700*
017800 01  WS-SWITCHES.
017900     05  WS-TRANSACT-EOF             PIC X(1)  VALUE 'N'.
018000         88  WS-TRANSACT-EOF-YES         VALUE 'Y'.
018100     05  WS-FOUND-FLAG                PIC X(1)  VALUE 'N'.
018200         88  WS-RECORD-FOUND              VALUE 'Y'.
018300     05  WS-HARD-FAIL-FLAG            PIC X(1)  VALUE 'N'.
018400         88  WS-HARD-FAIL-YES             VALUE 'Y'.
018500     05  FILLER                       PIC X(03).
018600*
018700*****************************************************************
018800*    REFERENCE DATES - FIXED PER SECRETARY'S OFFICE, NOT TAKEN
018900*    FROM THE SYSTEM CLOCK.  DO NOT ACCEPT-FROM-DATE THESE.
019000*****************************************************************
019100 01  WS-DATE-CONSTANTS.
019200     05  WS-REF-AGE-DAY              PIC 9(2)  VALUE 21.
019300     05  WS-REF-AGE-MONTH            PIC 9(2)  VALUE 12.
019400     05  WS-REF-AGE-YEAR             PIC 9(4)  VALUE 2024.
019500     05  WS-REF-FUTURE-DATETIME      PIC X(16)
019600                                      VALUE '30-12-2024 00:00'.
019700     05  WS-REF-FUTURE-PARTS REDEFINES WS-REF-FUTURE-DATETIME.
019800         10  WS-REFDT-DAY            PIC 9(2).
019900         10  FILLER                  PIC X(1).
020000         10  WS-REFDT-MONTH          PIC 9(2).
020100         10  FILLER                  PIC X(1).
020200         10  WS-REFDT-YEAR           PIC 9(4).
020300         10  FILLER                  PIC X(6).
020400     05  FILLER                      PIC X(05).
020500*
020600 01  WS-RUN-DATE-AND-TIME.
020700     05  WS-RUN-DATE.
020800         10  WS-RUN-YY               PIC 9(2).
020900         10  WS-RUN-MM               PIC 9(2).
021000         10  WS-RUN-DD               PIC 9(2).
021100     05  WS-RUN-TIME.
021200         10  WS-RUN-HH                PIC 9(2).
021300         10  WS-RUN-MIN               PIC 9(2).
021400         10  WS-RUN-SS                PIC 9(2).
021500         10  WS-RUN-HS                PIC 9(2).
021600*
021700 01  WS-GYM-CONSTANTS.
021800     05  WS-GYM-ID                   PIC 9(4)  VALUE 0001.
021900     05  WS-GYM-NAME                 PIC X(20) VALUE
022000                                      'THE IRON TEMPLE GYM'.
022100     05  FILLER                      PIC X(08).
022200*
022300*****************************************************************
022400*    DEDICATED SEARCH/CALL PARAMETER FIELDS - EVERY TABLE LOOKUP
022500*    AND LEDGER OPERATION IS DRIVEN OFF ONE OF THESE, NEVER OFF
022600*    A LIVE TRX- FIELD, SO A LOOKUP CAN NEVER STEP ON THE
022700*    TRANSACTION RECORD STILL BEING PROCESSED (TKT-4509).
022800*****************************************************************
022900 01  WS-PARM-FIELDS.
023000     05  WS-PARM-PERSON-ID           PIC 9(4)  VALUE 0.
023100     05  WS-PARM-SESSION-ID          PIC 9(4)  VALUE 0.
023200     05  WS-PARM-ACC-ID              PIC 9(4)  VALUE 0.
023300     05  FILLER                      PIC X(04).
023400*
023500*****************************************************************
023600*    IN-MEMORY MASTER TABLES - LOADED AT START, REWRITTEN AT END
023700*****************************************************************
023800 01  WS-TABLE-COUNTS.
023900     05  WS-PERSON-COUNT             PIC 9(4)  COMP  VALUE 0.
024000     05  WS-ACCOUNT-COUNT            PIC 9(4)  COMP  VALUE 0.
024100     05  WS-SESSION-COUNT            PIC 9(4)  COMP  VALUE 0.
024200*
024300 01  PERSON-TABLE.
024400     05  PERSON-TAB OCCURS 500 TIMES
024500                     INDEXED BY PER-NDX.
024600         COPY GYMPERS REPLACING ==:TAG:== BY ==PER==.
024700*
024800 01  ACCOUNT-TABLE.
024900     05  ACCOUNT-TAB OCCURS 500 TIMES
025000                      INDEXED BY ACC-NDX.
025100         COPY GYMACCT REPLACING ==:TAG:== BY ==ACC==.
025200*
025300 01  SESSION-TABLE.
025400     05  SESSION-TAB OCCURS 200 TIMES
025500                      INDEXED BY SES-NDX.
025600         COPY GYMSESS REPLACING ==:TAG:== BY ==SES==.
025700*
025800     COPY GYMRATE.
025900*
026000     COPY GYMLINK.
026100*
026200*****************************************************************
026300*    GENERAL WORK FIELDS
026400*****************************************************************
026500 01  WS-WORK-FIELDS.
026600     05  WS-AGE                      PIC 9(3)  COMP  VALUE 0.
026700     05  WS-BIRTH-DAY                PIC 9(2)  COMP  VALUE 0.
026800     05  WS-BIRTH-MONTH              PIC 9(2)  COMP  VALUE 0.
026900     05  WS-BIRTH-YEAR               PIC 9(4)  COMP  VALUE 0.
027000     05  WS-YEARS-DIFF               PIC S9(4) COMP  VALUE 0.
027100     05  WS-MONTH-DAY-CMP-1          PIC 9(6)  COMP  VALUE 0.
027200     05  WS-MONTH-DAY-CMP-2          PIC 9(6)  COMP  VALUE 0.
027300     05  WS-PAY-AMOUNT               PIC S9(7)V99    VALUE 0.
027400     05  WS-DTC-YEAR                 PIC 9(4)  COMP  VALUE 0.
027500     05  WS-DTC-MONTH                PIC 9(2)  COMP  VALUE 0.
027600     05  WS-DTC-DAY                  PIC 9(2)  COMP  VALUE 0.
027700     05  WS-DTC-HOUR                 PIC 9(2)  COMP  VALUE 0.
027800     05  WS-DTC-MINUTE               PIC 9(2)  COMP  VALUE 0.
027900     05  FILLER                      PIC X(04).
028000*
028100*    FUTURE-DATE TEST COMPARES ON THIS PAIR, NOT ON THE RAW
028200*    DD-MM-YYYY TEXT - A STRAIGHT TEXT COMPARE OF DAY-FIRST
028300*    DATES DOES NOT SORT IN CALENDAR ORDER (TKT-4517).
028400 01  WS-DATETIME-COMPARE.
028500     05  WS-DATETIME-CMP-1           PIC 9(12) COMP  VALUE 0.
028600     05  WS-DATETIME-CMP-2           PIC 9(12) COMP  VALUE 0.
028700*
028800*    SCRATCH DATE-TIME AREA - FED FROM A TRX-/SES-/PER- FIELD
028900*    JUST BEFORE PERFORMING A DATE-RULES PARAGRAPH, NEVER READ
029000*    ANYWHERE ELSE.
029100 01  WS-TEST-DATETIME                PIC X(16).
029200 01  WS-TEST-DATETIME-PARTS REDEFINES WS-TEST-DATETIME.
029300     05  WS-TDT-DAY                  PIC X(2).
029400     05  FILLER                      PIC X(1).
029500     05  WS-TDT-MONTH                PIC X(2).
029600     05  FILLER                      PIC X(1).
029700     05  WS-TDT-YEAR                 PIC X(4).
029800     05  FILLER                      PIC X(1).
029900     05  WS-TDT-HOUR                 PIC X(2).
030000     05  FILLER                      PIC X(1).
030100     05  WS-TDT-MINUTE               PIC X(2).
030200*
030300 01  WS-BIRTHDATE-TEXT                PIC X(10).
030400 01  WS-BIRTHDATE-PARTS REDEFINES WS-BIRTHDATE-TEXT.
030500     05  WS-BD-DAY                   PIC X(2).
030600     05  FILLER                      PIC X(1).
030700     05  WS-BD-MONTH                 PIC X(2).
030800     05  FILLER                      PIC X(1).
030900     05  WS-BD-YEAR                  PIC X(4).
031000*
031100 01  WS-ISO-DATETIME                 PIC X(16).
031200 01  WS-ISO-DATE                     PIC X(10).
031300*
031400*****************************************************************
031500*    GYM STATUS REPORT PRINT LINES
031600*****************************************************************
031700 01  RPT-HEADER1.
031800     05  FILLER                      PIC X(20)
031900                       VALUE 'GYM STATUS REPORT - '.
032000     05  RPT-HDR-GYM-NAME            PIC X(20)  VALUE SPACES.
032100     05  FILLER                      PIC X(20) VALUE
032200                       '          RUN DATE: '.
032300     05  RPT-HDR-MM                  PIC 99.
032400     05  FILLER                      PIC X     VALUE '/'.
032500     05  RPT-HDR-DD                  PIC 99.
032600     05  FILLER                      PIC X     VALUE '/'.
032700     05  RPT-HDR-YY                  PIC 99.
032800     05  FILLER                      PIC X(64) VALUE SPACES.
032900 01  RPT-HEADER2.
033000     05  FILLER                      PIC X(20) VALUE
033100                       'SECRETARY:          '.
033200     05  RPT-HDR-SEC-NAME            PIC X(20)  VALUE SPACES.
033300     05  FILLER                      PIC X(92) VALUE SPACES.
033400 01  RPT-HEADER3.
033500     05  FILLER                      PIC X(20) VALUE
033600                       'GYM BALANCE:         '.
033700     05  RPT-HDR-GYM-BAL             PIC ---,---,--9.
033800     05  FILLER                      PIC X(101) VALUE SPACES.
033900 01  RPT-SECTION-HDR.
034000     05  RPT-SECTION-TITLE           PIC X(30)  VALUE SPACES.
034100     05  FILLER                      PIC X(102) VALUE SPACES.
034200 01  RPT-CLIENT-DETAIL.
034300     05  RPT-CLI-ID                  PIC 9(4).
034400     05  FILLER                      PIC X(1)   VALUE SPACES.
034500     05  RPT-CLI-NAME                PIC X(20).
034600     05  FILLER                      PIC X(1)   VALUE SPACES.
034700     05  RPT-CLI-GENDER              PIC X(1).
034800     05  FILLER                      PIC X(1)   VALUE SPACES.
034900     05  RPT-CLI-BIRTH               PIC X(10).
035000     05  FILLER                      PIC X(1)   VALUE SPACES.
035100     05  RPT-CLI-AGE                 PIC ZZ9.
035200     05  FILLER                      PIC X(1)   VALUE SPACES.
035300     05  RPT-CLI-BAL                 PIC ---,---,--9.
035400     05  FILLER                      PIC X(78)  VALUE SPACES.
035500 01  RPT-EMPLOYEE-DETAIL.
035600     05  RPT-EMP-ID                  PIC 9(4).
035700     05  FILLER                      PIC X(1)   VALUE SPACES.
035800     05  RPT-EMP-NAME                PIC X(20).
035900     05  FILLER                      PIC X(1)   VALUE SPACES.
036000     05  RPT-EMP-ROLE                PIC X(11).
036100     05  FILLER                      PIC X(1)   VALUE SPACES.
036200     05  RPT-EMP-RATE                PIC ZZZ,ZZ9.
036300     05  FILLER                      PIC X(1)   VALUE SPACES.
036400     05  RPT-EMP-CERTS               PIC X(60).
036500     05  FILLER                      PIC X(26)  VALUE SPACES.
036600 01  RPT-SESSION-DETAIL.
036700     05  RPT-SES-TYPE                PIC X(14).
036800     05  FILLER                      PIC X(1)   VALUE SPACES.
036900     05  RPT-SES-DATETIME            PIC X(16).
037000     05  FILLER                      PIC X(1)   VALUE SPACES.
037100     05  RPT-SES-FORUM               PIC X(7).
037200     05  FILLER                      PIC X(1)   VALUE SPACES.
037300     05  RPT-SES-INSTR               PIC X(20).
037400     05  FILLER                      PIC X(1)   VALUE SPACES.
037500     05  RPT-SES-COUNT               PIC ZZ9.
037600     05  FILLER                      PIC X(1)   VALUE '/'.
037700     05  RPT-SES-CAPACITY            PIC ZZ9.
037800     05  FILLER                      PIC X(64)  VALUE SPACES.
037900*
038000*****************************************************************
038100*    HISTORY / AUDIT LINE
038200*****************************************************************
038300 01  HIS-LINE-AREA.
038400     05  HIS-TEXT                    PIC X(132).
038500*
038600 PROCEDURE DIVISION.
038700*
038800*****************************************************************
038900*    1000-MAIN-CONTROL IS THE ONLY PARAGRAPH THAT KNOWS THE
039000*    OVERALL RUN ORDER: LOAD MASTERS, PROCESS TRANSACTIONS,
039100*    REWRITE MASTERS, PRINT THE STATUS REPORT.
039200*****************************************************************
039300 1000-MAIN-CONTROL.
039400     ACCEPT WS-RUN-DATE FROM DATE.
039500     ACCEPT WS-RUN-TIME FROM TIME.
039600     PERFORM 7900-OPEN-FILES         THRU 7900-EXIT.
039700     PERFORM 2600-LOAD-PERSONS       THRU 2600-EXIT.
039800     PERFORM 2000-LOAD-ACCOUNTS      THRU 2000-EXIT.
039900     PERFORM 2500-LOAD-SESSIONS      THRU 2500-EXIT.
040000     PERFORM 1100-PROCESS-TRANSACTIONS THRU 1100-EXIT
040100             UNTIL WS-TRANSACT-EOF-YES.
040200     PERFORM 8900-REWRITE-ACCOUNTS   THRU 8900-EXIT.
040300     PERFORM 8950-REWRITE-SESSIONS   THRU 8950-EXIT.
040400     PERFORM 9000-PRINT-GYM-REPORT   THRU 9000-EXIT.
040500     PERFORM 7990-CLOSE-FILES        THRU 7990-EXIT.
040600     GOBACK.
040700*
040800*****************************************************************
040900*    1100-PROCESS-TRANSACTIONS - ONE RECORD, ONE ACTION
041000*****************************************************************
041100 1100-PROCESS-TRANSACTIONS.
041200     READ TRANSACT-FILE
041300         AT END MOVE 'Y' TO WS-TRANSACT-EOF
041400     END-READ.
041500     IF NOT WS-TRANSACT-EOF-YES
041600         EVALUATE TRUE
041700             WHEN TRX-REGISTER-CLIENT
041800                 PERFORM 4000-PROCESS-RC-TRANS THRU 4000-EXIT
041900             WHEN TRX-UNREGISTER-CLIENT
042000                 PERFORM 4100-PROCESS-UC-TRANS THRU 4100-EXIT
042100             WHEN TRX-HIRE-INSTRUCTOR
042200                 PERFORM 4200-PROCESS-HI-TRANS THRU 4200-EXIT
042300             WHEN TRX-ADD-SESSION
042400                 PERFORM 4300-PROCESS-AS-TRANS THRU 4300-EXIT
042500             WHEN TRX-REGISTER-LESSON
042600                 PERFORM 5000-PROCESS-RL-TRANS THRU 5000-EXIT
042700             WHEN TRX-NOTIFY
042800                 PERFORM 5500-PROCESS-NT-TRANS THRU 5500-EXIT
042900             WHEN TRX-PAY-SALARIES
043000                 PERFORM 6000-PAY-SALARIES     THRU 6000-EXIT
043100             WHEN OTHER
043200                 MOVE SPACES TO HIS-TEXT
043300                 STRING 'UNKNOWN TRANSACTION CODE: ' TRX-CODE
043400                     DELIMITED BY SIZE INTO HIS-TEXT
043500                 PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
043600         END-EVALUATE
043700     END-IF.
043800 1100-EXIT.
043900     EXIT.
044000*
044100*****************************************************************
044200*    2000-LOAD-ACCOUNTS - READ ACCOUNTS MASTER INTO ACCOUNT-TAB
044300*****************************************************************
044400 2000-LOAD-ACCOUNTS.
044500     OPEN INPUT ACCOUNTS-FILE.
044600     IF WS-ACCOUNTS-STATUS NOT = '00'
044700         DISPLAY 'GYMUPDT - ERROR OPENING ACCOUNTS FILE, RC: '
044800                 WS-ACCOUNTS-STATUS
044900     ELSE
045000         PERFORM 2010-READ-ONE-ACCOUNT THRU 2010-EXIT
045100             UNTIL WS-ACCOUNTS-STATUS = '10'
045200         CLOSE ACCOUNTS-FILE
045300     END-IF.
045400 2000-EXIT.
045500     EXIT.
045600*
045700 2010-READ-ONE-ACCOUNT.
045800     READ ACCOUNTS-FILE INTO FD-ACCOUNT-REC.
045900     IF WS-ACCOUNTS-STATUS = '00'
046000         ADD 1 TO WS-ACCOUNT-COUNT
046100         SET ACC-NDX TO WS-ACCOUNT-COUNT
046200         MOVE FD-ACCOUNT-REC TO ACCOUNT-TAB(ACC-NDX)
046300     END-IF.
046400 2010-EXIT.
046500     EXIT.
046600*
046700*****************************************************************
046800*    2100 THRU 2450 - ACCOUNT LEDGER UNIT.  EVERY PARAGRAPH
046900*    HERE IS DRIVEN OFF WS-PARM-ACC-ID (THE ACCOUNT KEY) AND,
047000*    WHERE NEEDED, WS-PAY-AMOUNT (THE MONEY).
047100*****************************************************************
047200 2100-LEDGER-CREATE.
047300     ADD 1 TO WS-ACCOUNT-COUNT.
047400     SET ACC-NDX TO WS-ACCOUNT-COUNT.
047500     MOVE WS-PARM-ACC-ID   TO ACC-ID(ACC-NDX).
047600     MOVE WS-PAY-AMOUNT    TO ACC-BALANCE(ACC-NDX).
047700 2100-EXIT.
047800     EXIT.
047900*
048000 2200-LEDGER-DEPOSIT.
048100     PERFORM 2410-FIND-ACCOUNT THRU 2410-EXIT.
048200     IF WS-RECORD-FOUND
048300         ADD WS-PAY-AMOUNT TO ACC-BALANCE(ACC-NDX)
048400     END-IF.
048500 2200-EXIT.
048600     EXIT.
048700*
048800 2300-LEDGER-WITHDRAW.
048900*        BALANCE MAY GO NEGATIVE - THIS SHOP DOES NOT BOUNCE IT.
049000     PERFORM 2410-FIND-ACCOUNT THRU 2410-EXIT.
049100     IF WS-RECORD-FOUND
049200         SUBTRACT WS-PAY-AMOUNT FROM ACC-BALANCE(ACC-NDX)
049300     END-IF.
049400 2300-EXIT.
049500     EXIT.
049600*
049700 2400-LEDGER-BALANCE.
049800*        RESULT RETURNED IN WS-PAY-AMOUNT.
049900     PERFORM 2410-FIND-ACCOUNT THRU 2410-EXIT.
050000     IF WS-RECORD-FOUND
050100         MOVE ACC-BALANCE(ACC-NDX) TO WS-PAY-AMOUNT
050200     ELSE
050300         MOVE 0 TO WS-PAY-AMOUNT
050400     END-IF.
050500 2400-EXIT.
050600     EXIT.
050700*
050800 2410-FIND-ACCOUNT.
050900     MOVE 'N' TO WS-FOUND-FLAG.
051000     SET ACC-NDX TO 1.
051100     SEARCH ACCOUNT-TAB VARYING ACC-NDX
051200         AT END CONTINUE
051300         WHEN ACC-ID(ACC-NDX) = WS-PARM-ACC-ID
051400             MOVE 'Y' TO WS-FOUND-FLAG
051500     END-SEARCH.
051600 2410-EXIT.
051700     EXIT.
051800*
051900 2450-LEDGER-SUFFICIENT-FUNDS.
052000*        WS-PAY-AMOUNT HOLDS THE AMOUNT NEEDED ON ENTRY; RESULT
052100*        LEFT IN WS-FOUND-FLAG ('Y' = SUFFICIENT).  NOT CALLED
052200*        DIRECTLY BY RL PROCESSING - GYMRUL APPLIES THIS RULE
052300*        ITSELF FROM THE BALANCE/PRICE GYMUPDT HANDS ACROSS.
052400     PERFORM 2410-FIND-ACCOUNT THRU 2410-EXIT.
052500     IF WS-RECORD-FOUND
052600         IF ACC-BALANCE(ACC-NDX) >= WS-PAY-AMOUNT
052700             MOVE 'Y' TO WS-FOUND-FLAG
052800         ELSE
052900             MOVE 'N' TO WS-FOUND-FLAG
053000         END-IF
053100     END-IF.
053200 2450-EXIT.
053300     EXIT.
053400*
053500*****************************************************************
053600*    2500-LOAD-SESSIONS
053700*****************************************************************
053800 2500-LOAD-SESSIONS.
053900     OPEN INPUT SESSIONS-FILE.
054000     IF WS-SESSIONS-STATUS NOT = '00'
054100         DISPLAY 'GYMUPDT - ERROR OPENING SESSIONS FILE, RC: '
054200                 WS-SESSIONS-STATUS
054300     ELSE
054400         PERFORM 2510-READ-ONE-SESSION THRU 2510-EXIT
054500             UNTIL WS-SESSIONS-STATUS = '10'
054600         CLOSE SESSIONS-FILE
054700     END-IF.
054800 2500-EXIT.
054900     EXIT.
055000*
055100 2510-READ-ONE-SESSION.
055200     READ SESSIONS-FILE INTO FD-SESSION-REC.
055300     IF WS-SESSIONS-STATUS = '00'
055400         ADD 1 TO WS-SESSION-COUNT
055500         SET SES-NDX TO WS-SESSION-COUNT
055600         MOVE FD-SESSION-REC TO SESSION-TAB(SES-NDX)
055700     END-IF.
055800 2510-EXIT.
055900     EXIT.
056000*
056100*****************************************************************
056200*    2600-LOAD-PERSONS
056300*****************************************************************
056400 2600-LOAD-PERSONS.
056500     OPEN INPUT PERSONS-FILE.
056600     IF WS-PERSONS-STATUS NOT = '00'
056700         DISPLAY 'GYMUPDT - ERROR OPENING PERSONS FILE, RC: '
056800                 WS-PERSONS-STATUS
056900     ELSE
057000         PERFORM 2610-READ-ONE-PERSON THRU 2610-EXIT
057100             UNTIL WS-PERSONS-STATUS = '10'
057200         CLOSE PERSONS-FILE
057300     END-IF.
057400 2600-EXIT.
057500     EXIT.
057600*
057700 2610-READ-ONE-PERSON.
057800     READ PERSONS-FILE INTO FD-PERSON-REC.
057900     IF WS-PERSONS-STATUS = '00'
058000         ADD 1 TO WS-PERSON-COUNT
058100         SET PER-NDX TO WS-PERSON-COUNT
058200         MOVE FD-PERSON-REC TO PERSON-TAB(PER-NDX)
058300     END-IF.
058400 2610-EXIT.
058500     EXIT.
058600*
058700*****************************************************************
058800*    3100 THRU 3350 - DATE RULES UNIT
058900*****************************************************************
059000 3100-CALC-AGE.
059100*        CALLER SETS WS-BIRTH-DAY/WS-BIRTH-MONTH/WS-BIRTH-YEAR;
059200*        RESULT RETURNED IN WS-AGE.
059300     COMPUTE WS-YEARS-DIFF = WS-REF-AGE-YEAR - WS-BIRTH-YEAR.
059400     COMPUTE WS-MONTH-DAY-CMP-1 = WS-REF-AGE-MONTH * 100
059500                                  + WS-REF-AGE-DAY.
059600     COMPUTE WS-MONTH-DAY-CMP-2 = WS-BIRTH-MONTH * 100
059700                                  + WS-BIRTH-DAY.
059800     IF WS-MONTH-DAY-CMP-2 > WS-MONTH-DAY-CMP-1
059900         SUBTRACT 1 FROM WS-YEARS-DIFF
060000     END-IF.
060100     MOVE WS-YEARS-DIFF TO WS-AGE.
060200 3100-EXIT.
060300     EXIT.
060400*
060500 3200-FUTURE-DATETIME-TEST.
060600*        CALLER SETS WS-TEST-DATETIME (DD-MM-YYYY HH:MM); RESULT
060700*        LEFT IN WS-FOUND-FLAG ('Y' = STRICTLY IN THE FUTURE).
060800*        UNPARSABLE/SPACE INPUT ANSWERS 'N' PER THE DATE RULES
060900*        UNIT - NEVER ABEND ON A BLANK SESSION DATE.  COMPARE IS
061000*        DONE ON A COMPUTED YYYYMMDDHHMM VALUE, NOT ON THE RAW
061100*        TEXT (SEE TKT-4517).
061200     MOVE 'N' TO WS-FOUND-FLAG.
061300     IF WS-TEST-DATETIME NOT = SPACES
061400         MOVE WS-TDT-YEAR   TO WS-DTC-YEAR
061500         MOVE WS-TDT-MONTH  TO WS-DTC-MONTH
061600         MOVE WS-TDT-DAY    TO WS-DTC-DAY
061700         MOVE WS-TDT-HOUR   TO WS-DTC-HOUR
061800         MOVE WS-TDT-MINUTE TO WS-DTC-MINUTE
061900         COMPUTE WS-DATETIME-CMP-1 =
062000               WS-DTC-YEAR  * 100000000
062100             + WS-DTC-MONTH * 1000000
062200             + WS-DTC-DAY   * 10000
062300             + WS-DTC-HOUR  * 100
062400             + WS-DTC-MINUTE
062500         COMPUTE WS-DATETIME-CMP-2 =
062600               WS-REFDT-YEAR  * 100000000
062700             + WS-REFDT-MONTH * 1000000
062800             + WS-REFDT-DAY   * 10000
062900         IF WS-DATETIME-CMP-1 > WS-DATETIME-CMP-2
063000             MOVE 'Y' TO WS-FOUND-FLAG
063100         END-IF
063200     END-IF.
063300 3200-EXIT.
063400     EXIT.
063500*
063600 3300-EDIT-DATETIME-ISO.
063700*        CALLER SETS WS-TEST-DATETIME (DD-MM-YYYY HH:MM); RESULT
063800*        RETURNED IN WS-ISO-DATETIME (YYYY-MM-DDTHH:MM).
063900     STRING WS-TDT-YEAR   DELIMITED BY SIZE
064000            '-'           DELIMITED BY SIZE
064100            WS-TDT-MONTH  DELIMITED BY SIZE
064200            '-'           DELIMITED BY SIZE
064300            WS-TDT-DAY    DELIMITED BY SIZE
064400            'T'           DELIMITED BY SIZE
064500            WS-TDT-HOUR   DELIMITED BY SIZE
064600            ':'           DELIMITED BY SIZE
064700            WS-TDT-MINUTE DELIMITED BY SIZE
064800       INTO WS-ISO-DATETIME.
064900 3300-EXIT.
065000     EXIT.
065100*
065200 3350-EDIT-DATE-ISO.
065300*        CALLER SETS WS-BIRTHDATE-TEXT (DD-MM-YYYY); RESULT
065400*        RETURNED IN WS-ISO-DATE (YYYY-MM-DD).
065500     STRING WS-BD-YEAR  DELIMITED BY SIZE
065600            '-'         DELIMITED BY SIZE
065700            WS-BD-MONTH DELIMITED BY SIZE
065800            '-'         DELIMITED BY SIZE
065900            WS-BD-DAY   DELIMITED BY SIZE
066000       INTO WS-ISO-DATE.
066100 3350-EXIT.
066200     EXIT.
066300*
066400*****************************************************************
066500*    4000 - RC REGISTER CLIENT
066600*
066700*    NOTE - THE TRANSACTION LAYOUT HAS NO NAME/GENDER/BIRTHDATE
066800*    FIELDS OF ITS OWN, SO THIS SHOP'S INPUT CONVENTION REUSES
066900*    THE GENERAL-PURPOSE FIELDS ON RC/HI RECORDS AS FOLLOWS -
067000*    DO NOT "CLEAN THIS UP", PAYROLL AND THE ROSTER BOTH DEPEND
067100*    ON IT:
067200*        TRX-MESSAGE (1:20)  = NEW PERSON'S NAME
067300*        TRX-FORUM           = NEW PERSON'S GENDER (M/F)
067400*        TRX-DATETIME (1:10) = NEW PERSON'S BIRTH DATE
067500*        TRX-SESSION-ID      = HOURLY RATE (HI TRANSACTIONS ONLY)
067600*****************************************************************
067700 4000-PROCESS-RC-TRANS.
067800     MOVE TRX-PERSON-ID TO WS-PARM-PERSON-ID.
067900     PERFORM 8200-FIND-PERSON THRU 8200-EXIT.
068000     IF WS-RECORD-FOUND
068100         MOVE SPACES TO HIS-TEXT
068200         STRING 'ERROR: THE CLIENT IS ALREADY REGISTERED'
068300             DELIMITED BY SIZE INTO HIS-TEXT
068400         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
068500     ELSE
068600         MOVE TRX-DATETIME(1:10) TO WS-BIRTHDATE-TEXT
068700         MOVE WS-BD-DAY   TO WS-BIRTH-DAY
068800         MOVE WS-BD-MONTH TO WS-BIRTH-MONTH
068900         MOVE WS-BD-YEAR  TO WS-BIRTH-YEAR
069000         PERFORM 3100-CALC-AGE THRU 3100-EXIT
069100         IF WS-AGE < 18
069200             MOVE SPACES TO HIS-TEXT
069300             STRING
069400               'ERROR: CLIENT MUST BE AT LEAST 18 YEARS OLD TO ',
069500               'REGISTER' DELIMITED BY SIZE INTO HIS-TEXT
069600             PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
069700         ELSE
069800             ADD 1 TO WS-PERSON-COUNT
069900             SET PER-NDX TO WS-PERSON-COUNT
070000             MOVE TRX-PERSON-ID       TO PER-ID(PER-NDX)
070100             MOVE TRX-MESSAGE(1:20)   TO PER-NAME(PER-NDX)
070200             MOVE TRX-FORUM           TO PER-GENDER(PER-NDX)
070300             MOVE TRX-DATETIME(1:10)  TO PER-BIRTHDATE(PER-NDX)
070400             MOVE 'C'                 TO PER-ROLE(PER-NDX)
070500             MOVE 0                   TO PER-HOURLY-RATE(PER-NDX)
070600             MOVE 0                   TO PER-SALARY(PER-NDX)
070700             MOVE 'NNNN'          TO PER-QUALIFICATIONS(PER-NDX)
070800             MOVE 0               TO PER-SESSION-COUNT(PER-NDX)
070900             MOVE TRX-PERSON-ID       TO WS-PARM-ACC-ID
071000             MOVE 0                   TO WS-PAY-AMOUNT
071100             PERFORM 2100-LEDGER-CREATE THRU 2100-EXIT
071200             MOVE SPACES TO HIS-TEXT
071300             STRING 'REGISTERED NEW CLIENT: '
071400                    TRX-MESSAGE(1:20)
071500               DELIMITED BY SIZE INTO HIS-TEXT
071600             PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
071700         END-IF
071800     END-IF.
071900 4000-EXIT.
072000     EXIT.
072100*
072200*****************************************************************
072300*    4100 - UC UNREGISTER CLIENT
072400*****************************************************************
072500 4100-PROCESS-UC-TRANS.
072600     MOVE TRX-PERSON-ID TO WS-PARM-PERSON-ID.
072700     PERFORM 8200-FIND-PERSON THRU 8200-EXIT.
072800     IF NOT WS-RECORD-FOUND
072900         MOVE SPACES TO HIS-TEXT
073000         STRING
073100           'ERROR: THE CLIENT IS NOT REGISTERED WITH THE GYM'
073200           DELIMITED BY SIZE INTO HIS-TEXT
073300         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
073400     ELSE
073500         MOVE SPACES TO HIS-TEXT
073600         STRING 'UNREGISTERED CLIENT: ' PER-NAME(PER-NDX)
073700             DELIMITED BY SIZE INTO HIS-TEXT
073800         MOVE 0 TO PER-ID(PER-NDX)
073900         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
074000     END-IF.
074100 4100-EXIT.
074200     EXIT.
074300*
074400*****************************************************************
074500*    4200 - HI HIRE INSTRUCTOR (SAME FIELD-OVERLOAD RULES AS RC,
074600*    PLUS TRX-SESSION-ID CARRYING THE HOURLY RATE)
074700*****************************************************************
074800 4200-PROCESS-HI-TRANS.
074900     MOVE TRX-PERSON-ID TO WS-PARM-PERSON-ID.
075000     PERFORM 8200-FIND-PERSON THRU 8200-EXIT.
075100     IF WS-RECORD-FOUND
075200         MOVE SPACES TO HIS-TEXT
075300         STRING 'ERROR: THE INSTRUCTOR IS ALREADY REGISTERED'
075400             DELIMITED BY SIZE INTO HIS-TEXT
075500         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
075600     ELSE
075700         MOVE TRX-DATETIME(1:10) TO WS-BIRTHDATE-TEXT
075800         MOVE WS-BD-DAY   TO WS-BIRTH-DAY
075900         MOVE WS-BD-MONTH TO WS-BIRTH-MONTH
076000         MOVE WS-BD-YEAR  TO WS-BIRTH-YEAR
076100         PERFORM 3100-CALC-AGE THRU 3100-EXIT
076200         IF WS-AGE < 18
076300             MOVE SPACES TO HIS-TEXT
076400             STRING
076500               'ERROR: INSTRUCTOR MUST BE AT LEAST 18 YEARS OLD ',
076600               'TO REGISTER' DELIMITED BY SIZE INTO HIS-TEXT
076700             PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
076800         ELSE
076900             ADD 1 TO WS-PERSON-COUNT
077000             SET PER-NDX TO WS-PERSON-COUNT
077100             MOVE TRX-PERSON-ID       TO PER-ID(PER-NDX)
077200             MOVE TRX-MESSAGE(1:20)   TO PER-NAME(PER-NDX)
077300             MOVE TRX-FORUM           TO PER-GENDER(PER-NDX)
077400             MOVE TRX-DATETIME(1:10)  TO PER-BIRTHDATE(PER-NDX)
077500             MOVE 'I'                 TO PER-ROLE(PER-NDX)
077600             MOVE TRX-SESSION-ID      TO PER-HOURLY-RATE(PER-NDX)
077700             MOVE 0                   TO PER-SALARY(PER-NDX)
077800             MOVE 'NNNN'          TO PER-QUALIFICATIONS(PER-NDX)
077900             MOVE 0               TO PER-SESSION-COUNT(PER-NDX)
078000             MOVE TRX-PERSON-ID       TO WS-PARM-ACC-ID
078100             MOVE 0                   TO WS-PAY-AMOUNT
078200             PERFORM 2100-LEDGER-CREATE THRU 2100-EXIT
078300             MOVE SPACES TO HIS-TEXT
078400             STRING 'HIRED NEW INSTRUCTOR: '
078500                    TRX-MESSAGE(1:20)
078600                    ' WITH SALARY PER HOUR: '
078700                    TRX-SESSION-ID
078800               DELIMITED BY SIZE INTO HIS-TEXT
078900             PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
079000         END-IF
079100     END-IF.
079200 4200-EXIT.
079300     EXIT.
079400*
079500*****************************************************************
079600*    4300 - AS ADD SESSION
079700*****************************************************************
079800 4300-PROCESS-AS-TRANS.
079900     MOVE TRX-SESSION-ID TO WS-PARM-SESSION-ID.
080000     PERFORM 8300-FIND-SESSION THRU 8300-EXIT.
080100     IF WS-RECORD-FOUND
080200         MOVE SPACES TO HIS-TEXT
080300         STRING 'ERROR: CANNOT ADD DUPLICATE SESSION'
080400             DELIMITED BY SIZE INTO HIS-TEXT
080500         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
080600     ELSE
080700         MOVE TRX-PERSON-ID TO WS-PARM-PERSON-ID
080800         PERFORM 8200-FIND-PERSON THRU 8200-EXIT
080900         PERFORM 4350-CHECK-QUALIFIED THRU 4350-EXIT
081000         IF NOT WS-RECORD-FOUND
081100             MOVE SPACES TO HIS-TEXT
081200             STRING
081300               'ERROR: INSTRUCTOR IS NOT QUALIFIED TO CONDUCT ',
081400               'THIS SESSION TYPE.'
081500               DELIMITED BY SIZE INTO HIS-TEXT
081600             PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
081700         ELSE
081800             ADD 1 TO WS-SESSION-COUNT
081900             SET SES-NDX TO WS-SESSION-COUNT
082000             MOVE TRX-SESSION-ID      TO SES-ID(SES-NDX)
082100             MOVE TRX-SESSION-TYPE    TO SES-TYPE(SES-NDX)
082200             MOVE TRX-DATETIME        TO SES-DATETIME(SES-NDX)
082300             MOVE TRX-FORUM           TO SES-FORUM(SES-NDX)
082400             MOVE TRX-PERSON-ID  TO SES-INSTRUCTOR-ID(SES-NDX)
082500             MOVE 0              TO SES-PARTICIPANT-COUNT(SES-NDX)
082600             PERFORM 4360-BUMP-SESSION-COUNT THRU 4360-EXIT
082700             MOVE TRX-DATETIME(1:10)  TO WS-BIRTHDATE-TEXT
082800             PERFORM 3350-EDIT-DATE-ISO THRU 3350-EXIT
082900             MOVE SPACES TO HIS-TEXT
083000             STRING 'CREATED NEW SESSION: ' TRX-SESSION-TYPE
083100                    ' ON ' WS-ISO-DATE
083200                    ' WITH INSTRUCTOR: ' PER-NAME(PER-NDX)
083300               DELIMITED BY SIZE INTO HIS-TEXT
083400             PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
083500         END-IF
083600     END-IF.
083700 4300-EXIT.
083800     EXIT.
083900*
084000 4350-CHECK-QUALIFIED.
084100*        SESSION-TYPE ROW NUMBER IN WS-RATE-NDX DOUBLES AS THE
084200*        SUBSCRIPT INTO THE INSTRUCTOR'S QUAL-FLAG TABLE.  LEAVES
084300*        WS-FOUND-FLAG = 'Y' WHEN QUALIFIED, 'N' OTHERWISE.
084400     MOVE 'N' TO WS-FOUND-FLAG.
084500     PERFORM 8100-FIND-SESSION-TYPE THRU 8100-EXIT.
084600     IF PER-QUAL-FLAG(PER-NDX, WS-RATE-NDX) = 'Y'
084700         MOVE 'Y' TO WS-FOUND-FLAG
084800     END-IF.
084900 4350-EXIT.
085000     EXIT.
085100*
085200 4360-BUMP-SESSION-COUNT.
085300     ADD 1 TO PER-SESSION-COUNT(PER-NDX).
085400 4360-EXIT.
085500     EXIT.
085600*
085700*****************************************************************
085800*    5000 - RL REGISTER CLIENT TO LESSON (SEE ALSO GYMRUL)
085900*****************************************************************
086000 5000-PROCESS-RL-TRANS.
086100     MOVE 'N' TO WS-HARD-FAIL-FLAG.
086200     MOVE TRX-PERSON-ID TO WS-PARM-PERSON-ID.
086300     PERFORM 8200-FIND-PERSON THRU 8200-EXIT.
086400     IF NOT WS-RECORD-FOUND
086500         MOVE 'Y' TO WS-HARD-FAIL-FLAG
086600         MOVE SPACES TO HIS-TEXT
086700         STRING
086800           'ERROR: THE CLIENT IS NOT REGISTERED WITH THE GYM ',
086900           'AND CANNOT ENROLL IN LESSONS'
087000           DELIMITED BY SIZE INTO HIS-TEXT
087100         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
087200     END-IF.
087300     IF NOT WS-HARD-FAIL-YES
087400         MOVE TRX-SESSION-ID TO WS-PARM-SESSION-ID
087500         PERFORM 8300-FIND-SESSION THRU 8300-EXIT
087600         PERFORM 8400-CHECK-ALREADY-ENROLLED THRU 8400-EXIT
087700         IF WS-RECORD-FOUND
087800             MOVE 'Y' TO WS-HARD-FAIL-FLAG
087900             MOVE SPACES TO HIS-TEXT
088000             STRING
088100               'ERROR: THE CLIENT IS ALREADY REGISTERED FOR ',
088200               'THIS LESSON' DELIMITED BY SIZE INTO HIS-TEXT
088300             PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
088400         END-IF
088500     END-IF.
088600     IF NOT WS-HARD-FAIL-YES
088700         PERFORM 5100-CALL-GYMRUL THRU 5100-EXIT
088800     END-IF.
088900 5000-EXIT.
089000     EXIT.
089100*
089200 5100-CALL-GYMRUL.
089300*        AT THIS POINT PER-NDX IS THE CLIENT'S ROW (FROM 8200,
089400*        JUST ABOVE) AND SES-NDX IS THE SESSION'S ROW (FROM
089500*        8300) - NEITHER HAS BEEN DISTURBED SINCE.
089600     MOVE PER-BIRTHDATE(PER-NDX) TO WS-BIRTHDATE-TEXT.
089700     MOVE WS-BD-DAY   TO WS-BIRTH-DAY.
089800     MOVE WS-BD-MONTH TO WS-BIRTH-MONTH.
089900     MOVE WS-BD-YEAR  TO WS-BIRTH-YEAR.
090000     PERFORM 3100-CALC-AGE THRU 3100-EXIT.
090100     MOVE WS-AGE                     TO LNK-CLIENT-AGE.
090200     MOVE PER-GENDER(PER-NDX)        TO LNK-CLIENT-GENDER.
090300     MOVE SES-FORUM(SES-NDX)         TO LNK-SESSION-FORUM.
090400     PERFORM 8100-FIND-SESSION-TYPE-BY-SES THRU 8100-EXIT-2.
090500     IF SES-PARTICIPANT-COUNT(SES-NDX) >=
090600             WS-RATE-CAPACITY(WS-RATE-NDX)
090700         MOVE 'Y' TO LNK-SESSION-FULL-FLAG
090800     ELSE
090900         MOVE 'N' TO LNK-SESSION-FULL-FLAG
091000     END-IF.
091100     MOVE SES-DATETIME(SES-NDX) TO WS-TEST-DATETIME.
091200     PERFORM 3200-FUTURE-DATETIME-TEST THRU 3200-EXIT.
091300     MOVE WS-FOUND-FLAG TO LNK-FUTURE-DATETIME-FLAG.
091400     MOVE TRX-PERSON-ID TO WS-PARM-ACC-ID.
091500     PERFORM 2400-LEDGER-BALANCE THRU 2400-EXIT.
091600     MOVE WS-PAY-AMOUNT TO LNK-CLIENT-BALANCE.
091700     MOVE WS-RATE-PRICE(WS-RATE-NDX) TO LNK-SESSION-PRICE.
091800*
091900     CALL 'GYMRUL' USING GYMLINK-AREA.
092000*
092100     IF LNK-RULE-PASSED
092200         ADD 1 TO SES-PARTICIPANT-COUNT(SES-NDX)
092300         MOVE TRX-PERSON-ID TO SES-PARTICIPANT-IDS(SES-NDX,
092400             SES-PARTICIPANT-COUNT(SES-NDX))
092500         MOVE TRX-PERSON-ID              TO WS-PARM-ACC-ID
092600         MOVE WS-RATE-PRICE(WS-RATE-NDX) TO WS-PAY-AMOUNT
092700         PERFORM 2300-LEDGER-WITHDRAW THRU 2300-EXIT
092800         MOVE WS-GYM-ID TO WS-PARM-ACC-ID
092900         PERFORM 2200-LEDGER-DEPOSIT THRU 2200-EXIT
093000         MOVE SES-DATETIME(SES-NDX) TO WS-TEST-DATETIME
093100         PERFORM 3300-EDIT-DATETIME-ISO THRU 3300-EXIT
093200         MOVE SPACES TO HIS-TEXT
093300         STRING 'REGISTERED CLIENT: ' PER-NAME(PER-NDX)
093400                ' TO SESSION: ' SES-TYPE(SES-NDX)
093500                ' ON ' WS-ISO-DATETIME
093600                ' FOR PRICE: ' WS-RATE-PRICE(WS-RATE-NDX)
093700           DELIMITED BY SIZE INTO HIS-TEXT
093800         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
093900     ELSE
094000         MOVE SPACES TO HIS-TEXT
094100         STRING 'FAILED REGISTRATION: ' LNK-RULE-MESSAGE
094200             DELIMITED BY SIZE INTO HIS-TEXT
094300         PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT
094400     END-IF.
094500 5100-EXIT.
094600     EXIT.
094700*
094800*****************************************************************
094900*    5500 - NT NOTIFY.  TARGET IS DETERMINED BY WHAT'S PRESENT
095000*    ON THE TRANSACTION: A SESSION ID NOTIFIES THAT SESSION'S
095100*    ROSTER; A DATE WITH NO SESSION ID NOTIFIES EVERY SESSION
095200*    RUNNING THAT DATE; NEITHER NOTIFIES EVERY CLIENT.
095300*****************************************************************
095400 5500-PROCESS-NT-TRANS.
095500     MOVE SPACES TO HIS-TEXT.
095600     IF TRX-SESSION-ID NOT = 0
095700         STRING 'NOTIFIED SESSION ' TRX-SESSION-ID
095800                ' PARTICIPANTS: ' TRX-MESSAGE
095900             DELIMITED BY SIZE INTO HIS-TEXT
096000     ELSE
096100         IF TRX-DATETIME NOT = SPACES
096200             STRING 'NOTIFIED SESSIONS ON ' TRX-DATETIME(1:10)
096300                    ': ' TRX-MESSAGE
096400                DELIMITED BY SIZE INTO HIS-TEXT
096500         ELSE
096600             STRING 'NOTIFIED ALL CLIENTS: ' TRX-MESSAGE
096700                DELIMITED BY SIZE INTO HIS-TEXT
096800         END-IF
096900     END-IF.
097000     PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT.
097100 5500-EXIT.
097200     EXIT.
097300*
097400*****************************************************************
097500*    6000 THRU 6300 - SALARY PAYMENT UNIT
097600*****************************************************************
097700 6000-PAY-SALARIES.
097800     PERFORM 6100-PAY-ONE-PERSON THRU 6100-EXIT
097900         VARYING PER-NDX FROM 1 BY 1
098000         UNTIL PER-NDX > WS-PERSON-COUNT.
098100     MOVE SPACES TO HIS-TEXT.
098200     STRING 'SALARIES HAVE BEEN PAID TO ALL EMPLOYEES'
098300         DELIMITED BY SIZE INTO HIS-TEXT.
098400     PERFORM 7000-WRITE-HISTORY-LINE THRU 7000-EXIT.
098500 6000-EXIT.
098600     EXIT.
098700*
098800 6100-PAY-ONE-PERSON.
098900     IF PER-ID(PER-NDX) NOT = 0
099000         IF PER-INSTRUCTOR(PER-NDX)
099100             PERFORM 6200-PAY-INSTRUCTOR THRU 6200-EXIT
099200         ELSE
099300             IF PER-SECRETARY(PER-NDX)
099400                 PERFORM 6300-PAY-SECRETARY THRU 6300-EXIT
099500             END-IF
099600         END-IF
099700     END-IF.
099800 6100-EXIT.
099900     EXIT.
100000*
100100 6200-PAY-INSTRUCTOR.
100200     COMPUTE WS-PAY-AMOUNT =
100300         PER-HOURLY-RATE(PER-NDX) * PER-SESSION-COUNT(PER-NDX).
100400     MOVE WS-GYM-ID       TO WS-PARM-ACC-ID.
100500     PERFORM 2300-LEDGER-WITHDRAW THRU 2300-EXIT.
100600     MOVE PER-ID(PER-NDX) TO WS-PARM-ACC-ID.
100700     PERFORM 2200-LEDGER-DEPOSIT THRU 2200-EXIT.
100800 6200-EXIT.
100900     EXIT.
101000*
101100 6300-PAY-SECRETARY.
101200     MOVE PER-SALARY(PER-NDX) TO WS-PAY-AMOUNT.
101300     MOVE WS-GYM-ID       TO WS-PARM-ACC-ID.
101400     PERFORM 2300-LEDGER-WITHDRAW THRU 2300-EXIT.
101500     MOVE PER-ID(PER-NDX) TO WS-PARM-ACC-ID.
101600     PERFORM 2200-LEDGER-DEPOSIT THRU 2200-EXIT.
101700 6300-EXIT.
101800     EXIT.
101900*
102000*****************************************************************
102100*    7000-WRITE-HISTORY-LINE - COMMON TO EVERY TRANSACTION TYPE
102200*****************************************************************
102300 7000-WRITE-HISTORY-LINE.
102400     WRITE HIS-REC FROM HIS-LINE-AREA.
102500 7000-EXIT.
102600     EXIT.
102700*
102800*****************************************************************
102900*    8100 - FIND SESSION-TYPE ROW IN THE RATE TABLE
103000*****************************************************************
103100 8100-FIND-SESSION-TYPE.
103200     SET WS-RATE-NDX TO 1.
103300     SEARCH WS-RATE-ROW VARYING WS-RATE-NDX
103400         AT END CONTINUE
103500         WHEN WS-RATE-TYPE(WS-RATE-NDX) = TRX-SESSION-TYPE
103600             CONTINUE
103700     END-SEARCH.
103800 8100-EXIT.
103900     EXIT.
104000*
104100 8100-FIND-SESSION-TYPE-BY-SES.
104200     SET WS-RATE-NDX TO 1.
104300     SEARCH WS-RATE-ROW VARYING WS-RATE-NDX
104400         AT END CONTINUE
104500         WHEN WS-RATE-TYPE(WS-RATE-NDX) = SES-TYPE(SES-NDX)
104600             CONTINUE
104700     END-SEARCH.
104800 8100-EXIT-2.
104900     EXIT.
105000*
105100*****************************************************************
105200*    8200 - FIND PERSON IN PERSON-TAB BY WS-PARM-PERSON-ID
105300*****************************************************************
105400 8200-FIND-PERSON.
105500     MOVE 'N' TO WS-FOUND-FLAG.
105600     SET PER-NDX TO 1.
105700     SEARCH PERSON-TAB VARYING PER-NDX
105800         AT END CONTINUE
105900         WHEN PER-ID(PER-NDX) = WS-PARM-PERSON-ID
106000             MOVE 'Y' TO WS-FOUND-FLAG
106100     END-SEARCH.
106200 8200-EXIT.
106300     EXIT.
106400*
106500*****************************************************************
106600*    8300 - FIND SESSION IN SESSION-TAB BY WS-PARM-SESSION-ID
106700*****************************************************************
106800 8300-FIND-SESSION.
106900     MOVE 'N' TO WS-FOUND-FLAG.
107000     SET SES-NDX TO 1.
107100     SEARCH SESSION-TAB VARYING SES-NDX
107200         AT END CONTINUE
107300         WHEN SES-ID(SES-NDX) = WS-PARM-SESSION-ID
107400             MOVE 'Y' TO WS-FOUND-FLAG
107500     END-SEARCH.
107600 8300-EXIT.
107700     EXIT.
107800*
107900*****************************************************************
108000*    8400 - IS WS-PARM-PERSON-ID ALREADY ON SES-NDX'S ROSTER
108100*****************************************************************
108200 8400-CHECK-ALREADY-ENROLLED.
108300     MOVE 'N' TO WS-FOUND-FLAG.
108400     IF SES-PARTICIPANT-COUNT(SES-NDX) > 0
108500         PERFORM 8410-SCAN-ONE-PARTICIPANT THRU 8410-EXIT
108600             VARYING WS-SUBSCR FROM 1 BY 1
108700             UNTIL WS-SUBSCR > SES-PARTICIPANT-COUNT(SES-NDX)
108800     END-IF.
108900 8400-EXIT.
109000     EXIT.
109100*
109200 8410-SCAN-ONE-PARTICIPANT.
109300     IF SES-PARTICIPANT-IDS(SES-NDX, WS-SUBSCR)
109400             = WS-PARM-PERSON-ID
109500         MOVE 'Y' TO WS-FOUND-FLAG
109600     END-IF.
109700 8410-EXIT.
109800     EXIT.
109900*
110000*****************************************************************
110100*    7900/7990 - FILE OPEN/CLOSE FOR THE TRANSACTION AND REPORT
110200*    FILES.  PERSONS/ACCOUNTS/SESSIONS OPEN AND CLOSE INSIDE
110300*    THEIR OWN LOAD/REWRITE PARAGRAPHS.
110400*****************************************************************
110500 7900-OPEN-FILES.
110600     OPEN INPUT  TRANSACT-FILE.
110700     OPEN OUTPUT HISTORY-FILE.
110800     OPEN OUTPUT GYMRPT-FILE.
110900     IF WS-TRANSACT-STATUS NOT = '00'
111000         DISPLAY 'GYMUPDT - ERROR OPENING TRANSACT FILE, RC: '
111100                 WS-TRANSACT-STATUS
111200         MOVE 'Y' TO WS-TRANSACT-EOF
111300     END-IF.
111400 7900-EXIT.
111500     EXIT.
111600*
111700 7990-CLOSE-FILES.
111800     CLOSE TRANSACT-FILE.
111900     CLOSE HISTORY-FILE.
112000     CLOSE GYMRPT-FILE.
112100 7990-EXIT.
112200     EXIT.
112300*
112400*****************************************************************
112500*    8900/8950 - REWRITE THE ACCOUNT AND SESSION MASTERS.  THE
112600*    TRAILING FILLER BYTES ON EACH TABLE ROW DROP OFF THE RIGHT
112700*    END OF THE MOVE, SINCE THE FD RECORD IS NARROWER.
112800*****************************************************************
112900 8900-REWRITE-ACCOUNTS.
113000     OPEN OUTPUT ACCOUNTS-FILE.
113100     PERFORM 8910-WRITE-ONE-ACCOUNT THRU 8910-EXIT
113200         VARYING ACC-NDX FROM 1 BY 1
113300         UNTIL ACC-NDX > WS-ACCOUNT-COUNT.
113400     CLOSE ACCOUNTS-FILE.
113500 8900-EXIT.
113600     EXIT.
113700*
113800 8910-WRITE-ONE-ACCOUNT.
113900     MOVE ACCOUNT-TAB(ACC-NDX) TO FD-ACCOUNT-REC.
114000     WRITE FD-ACCOUNT-REC.
114100 8910-EXIT.
114200     EXIT.
114300*
114400 8950-REWRITE-SESSIONS.
114500     OPEN OUTPUT SESSIONS-FILE.
114600     PERFORM 8960-WRITE-ONE-SESSION THRU 8960-EXIT
114700         VARYING SES-NDX FROM 1 BY 1
114800         UNTIL SES-NDX > WS-SESSION-COUNT.
114900     CLOSE SESSIONS-FILE.
115000 8950-EXIT.
115100     EXIT.
115200*
115300 8960-WRITE-ONE-SESSION.
115400     MOVE SESSION-TAB(SES-NDX) TO FD-SESSION-REC.
115500     WRITE FD-SESSION-REC.
115600 8960-EXIT.
115700     EXIT.
115800*
115900*****************************************************************
116000*    9000 THRU 9400 - GYM STATUS REPORT UNIT
116100*****************************************************************
116200 9000-PRINT-GYM-REPORT.
116300     MOVE WS-GYM-NAME       TO RPT-HDR-GYM-NAME.
116400     MOVE WS-RUN-MM         TO RPT-HDR-MM.
116500     MOVE WS-RUN-DD         TO RPT-HDR-DD.
116600     MOVE WS-RUN-YY         TO RPT-HDR-YY.
116700     WRITE RPT-REC FROM RPT-HEADER1.
116800     PERFORM 8250-FIND-SECRETARY THRU 8250-EXIT.
116900     IF WS-RECORD-FOUND
117000         MOVE PER-NAME(PER-NDX) TO RPT-HDR-SEC-NAME
117100     ELSE
117200         MOVE SPACES TO RPT-HDR-SEC-NAME
117300     END-IF.
117400     WRITE RPT-REC FROM RPT-HEADER2.
117500     MOVE WS-GYM-ID TO WS-PARM-ACC-ID.
117600     PERFORM 2400-LEDGER-BALANCE THRU 2400-EXIT.
117700     MOVE WS-PAY-AMOUNT TO RPT-HDR-GYM-BAL.
117800     WRITE RPT-REC FROM RPT-HEADER3.
117900     PERFORM 9200-PRINT-CLIENTS-SECTION  THRU 9200-EXIT.
118000     PERFORM 9300-PRINT-EMPLOYEES-SECTION THRU 9300-EXIT.
118100     PERFORM 9400-PRINT-SESSIONS-SECTION THRU 9400-EXIT.
118200 9000-EXIT.
118300     EXIT.
118400*
118500 8250-FIND-SECRETARY.
118600     MOVE 'N' TO WS-FOUND-FLAG.
118700     SET PER-NDX TO 1.
118800     SEARCH PERSON-TAB VARYING PER-NDX
118900         AT END CONTINUE
119000         WHEN PER-SECRETARY(PER-NDX)
119100             MOVE 'Y' TO WS-FOUND-FLAG
119200     END-SEARCH.
119300 8250-EXIT.
119400     EXIT.
119500*
119600 9200-PRINT-CLIENTS-SECTION.
119700     MOVE SPACES TO RPT-SECTION-HDR.
119800     MOVE 'CLIENTS DATA' TO RPT-SECTION-TITLE.
119900     WRITE RPT-REC FROM RPT-SECTION-HDR AFTER 2.
120000     PERFORM 9210-PRINT-ONE-CLIENT THRU 9210-EXIT
120100         VARYING PER-NDX FROM 1 BY 1
120200         UNTIL PER-NDX > WS-PERSON-COUNT.
120300 9200-EXIT.
120400     EXIT.
120500*
120600 9210-PRINT-ONE-CLIENT.
120700     IF PER-CLIENT(PER-NDX) AND PER-ID(PER-NDX) NOT = 0
120800         MOVE PER-ID(PER-NDX)        TO RPT-CLI-ID
120900         MOVE PER-NAME(PER-NDX)      TO RPT-CLI-NAME
121000         MOVE PER-GENDER(PER-NDX)    TO RPT-CLI-GENDER
121100         MOVE PER-BIRTHDATE(PER-NDX) TO RPT-CLI-BIRTH
121200         MOVE PER-BIRTHDATE(PER-NDX) TO WS-BIRTHDATE-TEXT
121300         MOVE WS-BD-DAY   TO WS-BIRTH-DAY
121400         MOVE WS-BD-MONTH TO WS-BIRTH-MONTH
121500         MOVE WS-BD-YEAR  TO WS-BIRTH-YEAR
121600         PERFORM 3100-CALC-AGE THRU 3100-EXIT
121700         MOVE WS-AGE TO RPT-CLI-AGE
121800         MOVE PER-ID(PER-NDX) TO WS-PARM-ACC-ID
121900         PERFORM 2400-LEDGER-BALANCE THRU 2400-EXIT
122000         MOVE WS-PAY-AMOUNT TO RPT-CLI-BAL
122100         WRITE RPT-REC FROM RPT-CLIENT-DETAIL
122200     END-IF.
122300 9210-EXIT.
122400     EXIT.
122500*
122600*    LISTS INSTRUCTORS FIRST, SECRETARY LAST (TKT-4536) - A SINGLE
122700*    PASS IN PERSON-TAB ORDER IS NOT SAFE HERE SINCE THE SECRETARY
122800*    IS PRELOADED MASTER DATA (LOW TABLE INDEX) WHILE INSTRUCTORS
122900*    ARE APPENDED LATER BY HI TRANSACTIONS, SO 9310 RUNS OVER THE
123000*    WHOLE TABLE FIRST AND THE SECRETARY'S ONE ROW PRINTS AFTER,
123100*    BY 9320, USING 8250-FIND-SECRETARY THE SAME AS 9000 DOES.
123200 9300-PRINT-EMPLOYEES-SECTION.
123300     MOVE SPACES TO RPT-SECTION-HDR.
123400     MOVE 'EMPLOYEES DATA' TO RPT-SECTION-TITLE.
123500     WRITE RPT-REC FROM RPT-SECTION-HDR AFTER 2.
123600     PERFORM 9310-PRINT-ONE-EMPLOYEE THRU 9310-EXIT
123700         VARYING PER-NDX FROM 1 BY 1
123800         UNTIL PER-NDX > WS-PERSON-COUNT.
123900     PERFORM 8250-FIND-SECRETARY THRU 8250-EXIT.
124000     IF WS-RECORD-FOUND
124100         PERFORM 9320-PRINT-SECRETARY THRU 9320-EXIT
124200     END-IF.
124300 9300-EXIT.
124400     EXIT.
124500*
124600 9310-PRINT-ONE-EMPLOYEE.
124700     IF PER-ID(PER-NDX) NOT = 0 AND PER-INSTRUCTOR(PER-NDX)
124800         MOVE PER-ID(PER-NDX)          TO RPT-EMP-ID
124900         MOVE PER-NAME(PER-NDX)        TO RPT-EMP-NAME
125000         MOVE 'INSTRUCTOR'             TO RPT-EMP-ROLE
125100         MOVE PER-HOURLY-RATE(PER-NDX) TO RPT-EMP-RATE
125200         MOVE SPACES                   TO RPT-EMP-CERTS
125300         MOVE 1                        TO WS-CERT-PTR
125400         IF PER-QUAL-PILATES(PER-NDX) = 'Y'
125500             STRING 'PILATES ' DELIMITED BY SIZE
125600                 INTO RPT-EMP-CERTS
125700                 WITH POINTER WS-CERT-PTR
125800         END-IF
125900         IF PER-QUAL-MACH-PILATES(PER-NDX) = 'Y'
126000             STRING 'MACHINEPILATES ' DELIMITED BY SIZE
126100                 INTO RPT-EMP-CERTS
126200                 WITH POINTER WS-CERT-PTR
126300         END-IF
126400         IF PER-QUAL-THAI-BOXING(PER-NDX) = 'Y'
126500             STRING 'THAIBOXING ' DELIMITED BY SIZE
126600                 INTO RPT-EMP-CERTS
126700                 WITH POINTER WS-CERT-PTR
126800         END-IF
126900         IF PER-QUAL-NINJA(PER-NDX) = 'Y'
127000             STRING 'NINJA ' DELIMITED BY SIZE
127100                 INTO RPT-EMP-CERTS
127200                 WITH POINTER WS-CERT-PTR
127300         END-IF
127400         WRITE RPT-REC FROM RPT-EMPLOYEE-DETAIL
127500     END-IF.
127600 9310-EXIT.
127700     EXIT.
127800*
127900*    8250-FIND-SECRETARY LEAVES PER-NDX ON HER ROW WHEN FOUND.
128000 9320-PRINT-SECRETARY.
128100     MOVE PER-ID(PER-NDX)     TO RPT-EMP-ID
128200     MOVE PER-NAME(PER-NDX)   TO RPT-EMP-NAME
128300     MOVE 'SECRETARY'         TO RPT-EMP-ROLE
128400     MOVE PER-SALARY(PER-NDX) TO RPT-EMP-RATE
128500     MOVE SPACES              TO RPT-EMP-CERTS
128600     WRITE RPT-REC FROM RPT-EMPLOYEE-DETAIL.
128700 9320-EXIT.
128800     EXIT.
128900*
129000 9400-PRINT-SESSIONS-SECTION.
129100     MOVE SPACES TO RPT-SECTION-HDR.
129200     MOVE 'SESSIONS DATA' TO RPT-SECTION-TITLE.
129300     WRITE RPT-REC FROM RPT-SECTION-HDR AFTER 2.
129400     PERFORM 9410-PRINT-ONE-SESSION THRU 9410-EXIT
129500         VARYING SES-NDX FROM 1 BY 1
129600         UNTIL SES-NDX > WS-SESSION-COUNT.
129700 9400-EXIT.
129800     EXIT.
129900*
130000 9410-PRINT-ONE-SESSION.
130100     MOVE SES-TYPE(SES-NDX)     TO RPT-SES-TYPE.
130200     MOVE SES-DATETIME(SES-NDX) TO RPT-SES-DATETIME.
130300     MOVE SES-FORUM(SES-NDX)    TO RPT-SES-FORUM.
130400     MOVE SES-INSTRUCTOR-ID(SES-NDX) TO WS-PARM-PERSON-ID.
130500     PERFORM 8200-FIND-PERSON THRU 8200-EXIT.
130600     IF WS-RECORD-FOUND
130700         MOVE PER-NAME(PER-NDX) TO RPT-SES-INSTR
130800     ELSE
130900         MOVE SPACES TO RPT-SES-INSTR
131000     END-IF.
131100     MOVE SES-PARTICIPANT-COUNT(SES-NDX) TO RPT-SES-COUNT.
131200     PERFORM 8100-FIND-SESSION-TYPE-BY-SES THRU 8100-EXIT-2.
131300     MOVE WS-RATE-CAPACITY(WS-RATE-NDX)  TO RPT-SES-CAPACITY.
131400     WRITE RPT-REC FROM RPT-SESSION-DETAIL.
131500 9410-EXIT.
131600     EXIT.
