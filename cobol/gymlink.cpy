000100*****************************************************************
000200* GYMLINK  -  LINKAGE PASSED FROM GYMUPDT TO GYMRUL ON
000300*             CALL 'GYMRUL' USING GYMLINK-AREA
000400* REQUEST FIELDS ARE SET BY GYMUPDT BEFORE THE CALL; GYMRUL SETS
000500* THE RESPONSE FIELDS AND RETURNS.  GYMUPDT OWNS THE PERSON/
000600* SESSION/ACCOUNT TABLES SO ONLY THE FLATTENED FACTS THE RULE
000700* SET NEEDS ARE PASSED ACROSS - GYMRUL DOES NOT SEE THE TABLES.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   2024-11-14  RTB  TKT-4420  ORIGINAL LINKAGE FOR RL-TRANS CALL
001100*   2024-11-27  RTB  TKT-4448  ADDED LNK-FUTURE-DATETIME-FLAG SO
001200*                               THE DATE TEST STAYS CENTRAL IN
001300*                               GYMUPDT INSTEAD OF DUPLICATED
001400*                               INSIDE GYMRUL
001500*   2025-04-09  RTB  TKT-4529  LNK-RULE-MESSAGE WIDENED TO X(70) -
001600*                               SECRETARY'S OFFICE WORDING SHEET
001700*                               RUNS LONGER THAN X(60) ON TWO OF
001800*                               THE FIVE RULE MESSAGES
001900*   2025-04-16  RTB  TKT-4538  RESEQUENCED - THE 01-LEVEL LINE HAD
002000*                               DRIFTED OFF THE COLUMN-8 BOUNDARY
002100*                               DURING A KEYPUNCH RE-KEY
002200*****************************************************************
002300 01  GYMLINK-AREA.
002400    05  LNK-REQUEST.
002500        10  LNK-CLIENT-AGE               PIC 9(3).
002600        10  LNK-CLIENT-GENDER             PIC X(1).
002700        10  LNK-SESSION-FORUM             PIC X(1).
002800        10  LNK-SESSION-FULL-FLAG         PIC X(1).
002900            88  LNK-SESSION-IS-FULL           VALUE 'Y'.
003000        10  LNK-FUTURE-DATETIME-FLAG      PIC X(1).
003100            88  LNK-DATETIME-IS-FUTURE        VALUE 'Y'.
003200        10  LNK-CLIENT-BALANCE            PIC S9(7)V99.
003300        10  LNK-SESSION-PRICE             PIC 9(3).
003400        10  FILLER                        PIC X(05).
003500    05  LNK-RESPONSE.
003600        10  LNK-RULE-RESULT               PIC X(1).
003700            88  LNK-RULE-PASSED               VALUE 'P'.
003800            88  LNK-RULE-FAILED               VALUE 'F'.
003900        10  LNK-RULE-MESSAGE               PIC X(70).
004000        10  FILLER                         PIC X(04).
