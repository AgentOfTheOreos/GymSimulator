000100*****************************************************************
000200* GYMRATE  -  SESSION TYPE RATE / CAPACITY / QUALIFICATION TABLE
000300* NOT A FD LAYOUT - THIS IS A VALUE-LOADED WORKING-STORAGE TABLE,
000400* COPIED DIRECTLY (NO REPLACING) INTO GYMUPDT WORKING-STORAGE.
000500* ONE ROW PER SESSION TYPE, IN THE FIXED ORDER BELOW.  THE ROW
000600* NUMBER DOUBLES AS THE SUBSCRIPT INTO A PERSON'S
000700* PER-QUAL-FLAG TABLE (SEE GYMPERS).
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*   2024-11-12  RTB  TKT-4415  ORIGINAL FOUR-ROW RATE TABLE
001100*   2024-12-02  JMH  TKT-4460  PRICES CONFIRMED AS WHOLE UNITS,
001200*                               NO CENTS - PER FINANCE MEMO
001300*   2025-04-16  RTB  TKT-4538  RESEQUENCED - THE TWO 01-LEVEL
001400*                               LINES HAD DRIFTED OFF THE COLUMN-8
001500*                               BOUNDARY DURING A KEYPUNCH RE-KEY
001600*****************************************************************
001700 01  WS-RATE-TABLE-VALUES.
001800    05  FILLER  PIC X(20)  VALUE 'PI060030'.
001900    05  FILLER  PIC X(20)  VALUE 'MP080010'.
002000    05  FILLER  PIC X(20)  VALUE 'TB100020'.
002100    05  FILLER  PIC X(20)  VALUE 'NJ150005'.
002200 01  WS-RATE-TABLE REDEFINES WS-RATE-TABLE-VALUES.
002300    05  WS-RATE-ROW OCCURS 4 TIMES INDEXED BY WS-RATE-NDX.
002400        10  WS-RATE-TYPE            PIC X(2).
002500        10  WS-RATE-PRICE           PIC 9(3).
002600        10  WS-RATE-CAPACITY        PIC 9(3).
002700        10  FILLER                  PIC X(12).
