000100*****************************************************************
000200* GYMSESS  -  SESSION MASTER RECORD LAYOUT
000300* USED FOR:  SESSIONS FILE BUFFER  AND  IN-MEMORY SESSION TABLE
000400*            ROW.  COPY WITH REPLACING ==:TAG:== BY ==xxx==.
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700*   2024-11-05  RTB  TKT-4402  ORIGINAL LAYOUT
000800*   2024-11-21  RTB  TKT-4430  SPLIT SES-DATETIME REDEFINES OUT
000900*                               SO GYMUPDT CAN GET AT DD-MM-YYYY
001000*                               AND HH:MM WITHOUT UNSTRINGING
001100*   2024-12-02  JMH  TKT-4460  ADDED RESERVE FILLER X(04)
001200*****************************************************************
001300    05  :TAG:-ID                       PIC 9(4).
001400    05  :TAG:-TYPE                     PIC X(2).
001500        88  :TAG:-TYPE-PILATES             VALUE 'PI'.
001600        88  :TAG:-TYPE-MACH-PILATES        VALUE 'MP'.
001700        88  :TAG:-TYPE-THAI-BOXING         VALUE 'TB'.
001800        88  :TAG:-TYPE-NINJA               VALUE 'NJ'.
001900    05  :TAG:-DATETIME                 PIC X(16).
002000    05  :TAG:-DATETIME-PARTS REDEFINES :TAG:-DATETIME.
002100        10  :TAG:-DT-DAY               PIC X(2).
002200        10  FILLER                     PIC X(1).
002300        10  :TAG:-DT-MONTH             PIC X(2).
002400        10  FILLER                     PIC X(1).
002500        10  :TAG:-DT-YEAR              PIC X(4).
002600        10  FILLER                     PIC X(1).
002700        10  :TAG:-DT-HOUR              PIC X(2).
002800        10  FILLER                     PIC X(1).
002900        10  :TAG:-DT-MINUTE            PIC X(2).
003000    05  :TAG:-FORUM                    PIC X(1).
003100        88  :TAG:-FORUM-ALL                 VALUE 'A'.
003200        88  :TAG:-FORUM-MALE                VALUE 'M'.
003300        88  :TAG:-FORUM-FEMALE              VALUE 'F'.
003400        88  :TAG:-FORUM-SENIORS             VALUE 'S'.
003500    05  :TAG:-INSTRUCTOR-ID             PIC 9(4).
003600    05  :TAG:-PARTICIPANT-COUNT         PIC 9(3).
003700    05  :TAG:-PARTICIPANT-IDS           PIC 9(4) OCCURS 30 TIMES.
003800    05  FILLER                          PIC X(04).
