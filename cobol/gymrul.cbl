000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  GYMRUL
000600*
000700* AUTHOR :  R. T. BONILLA
000800*
000900* CALLED BY GYMUPDT ON EACH "RL" (REGISTER FOR SESSION)
001000* TRANSACTION.  APPLIES THE GYM'S FIXED REGISTRATION RULE SET,
001100* IN ORDER, AGAINST THE FACTS GYMUPDT HANDS ACROSS IN
001200* GYMLINK-AREA, AND RETURNS PASS/FAIL PLUS ONE MESSAGE.
001300*
001400* THE TWO HARD PRECONDITIONS (SESSION EXISTS, CLIENT NOT
001500* ALREADY ENROLLED) ARE CHECKED BY GYMUPDT BEFORE THE CALL,
001600* SINCE THOSE NEED THE SESSION/PERSON TABLES THIS PROGRAM
001700* NEVER SEES.  THIS PROGRAM OWNS ONLY THE FIVE ORDERED SOFT
001800* RULES BELOW.
001900****************************************************************
002000*
002100* Change log:
002200*     11/14/24  RTB  TKT-4420  Original version - capacity and
002300*                               balance checks only
002400*     11/22/24  RTB  TKT-4437  Added seniors-forum and
002500*                               gender-forum checks, in the
002600*                               order Secretary's Office wants
002700*                               them evaluated
002800*     11/27/24  RTB  TKT-4448  Added future-datetime check;
002900*                               flag now comes precomputed from
003000*                               GYMUPDT
003100*     01/06/25  JMH  TKT-4471  Y2K census note - all dates on
003200*                               this system already carry a
003300*                               4-digit year (YYYY), so no
003400*                               century-window logic is needed
003500*                               here
003600*     02/18/25  RTB  TKT-4488  Message text cross-checked
003700*                               against Secretary's Office
003800*                               wording sheet
003900*     04/09/25  RTB  TKT-4529  Rule 3/4/5 wording matched to the
004000*                               wording sheet word-for-word (an
004100*                               earlier pass fixed only case); msg
004200*                               table widened to X(70) to hold it
004300*     04/09/25  RTB  TKT-4530  Rule-trace field restated at the
004400*                               77 level per Systems standards
004500*     04/17/25  RTB  TKT-4540  Dropped the SPECIAL-NAMES paragraph
004600*                               - TOP-OF-FORM was never referenced
004700*                               and this program has no printer
004800*                               file to justify it
004900*
005000****************************************************************
005100 IDENTIFICATION DIVISION.
005200****************************************************************
005300 PROGRAM-ID.  GYMRUL.
005400 AUTHOR. R. T. BONILLA.
005500 INSTALLATION. DATA PROCESSING CENTER.
005600 DATE-WRITTEN. 09/22/87.
005700 DATE-COMPILED. 09/22/87.
005800 SECURITY. NON-CONFIDENTIAL.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800*    DEBUG TRACE OF THE LAST RULE NUMBER TESTED, KEPT IN THE
006900*    SAME COMP/ALPHA REDEFINES STYLE AS THE ABEND-TEST FIELD IN
007000*    THE OLD CUSTOMER-UPDATE PROGRAM - DUMPED BY OPERATIONS ONLY
007100*    WHEN A RUN IS FLAGGED FOR REVIEW.  RESTATED AT THE 77 LEVEL
007200*    PER SYSTEMS STANDARDS (TKT-4530) SINCE IT IS A STANDALONE
007300*    SCRATCH ITEM, NOT PART OF ANY LARGER GROUP.
007400*****************************************************************
007500 77  WS-RULE-TRACE               PIC 9(4)  VALUE 0.
007600 77  WS-RULE-TRACE-X REDEFINES WS-RULE-TRACE
007700                                 PIC X(4).
007800*
007900*****************************************************************
008000*    RULE-NUMBER TRACKS WHICH ORDERED RULE IS BEING TESTED SO
008100*    THE FAILURE-MESSAGE TABLE BELOW CAN BE SEARCHED BY NUMBER
008200*    RATHER THAN CODING FIVE SEPARATE MOVE STATEMENTS
008300*****************************************************************
008400 01  WS-RULE-NUMBER              PIC 9(1)  COMP  VALUE 0.
008500 01  WS-RULE-NUMBER-R REDEFINES WS-RULE-NUMBER
008600                                 PIC 9(1).
008700*
008800*    RULE 3 AND RULE 4 TEXT RUNS LONGER THAN ONE X(70) VALUE
008900*    LITERAL CAN CARRY ON A SINGLE SOURCE LINE, SO EACH IS SPLIT
009000*    OVER TWO FILLERS THAT TOGETHER FILL OUT THE 70-BYTE ROW -
009100*    THE TABLE BELOW IS ONE CONTIGUOUS BYTE STREAM, NOT FIVE
009200*    SEPARATE FIELDS, SO THE SPLIT COSTS NOTHING AT RUN TIME.
009300 01  WS-RULE-MSG-VALUES.
009400     05  FILLER  PIC X(70) VALUE
009500         'NO AVAILABLE SPOTS FOR SESSION'.
009600     05  FILLER  PIC X(70) VALUE
009700         'SESSION IS NOT IN THE FUTURE'.
009800     05  FILLER  PIC X(40) VALUE
009900         'CLIENT DOESN''T MEET THE AGE REQUIREMENTS'.
010000     05  FILLER  PIC X(30) VALUE
010100         ' FOR THIS SESSION (SENIORS)'.
010200     05  FILLER  PIC X(35) VALUE
010300         'CLIENT''S GENDER DOESN''T MATCH THE'.
010400     05  FILLER  PIC X(35) VALUE
010500         ' SESSION''S GENDER REQUIREMENTS'.
010600     05  FILLER  PIC X(70) VALUE
010700         'CLIENT DOESN''T HAVE ENOUGH BALANCE'.
010800 01  WS-RULE-MSG-TABLE REDEFINES WS-RULE-MSG-VALUES.
010900     05  WS-RULE-MSG  OCCURS 5 TIMES
011000                       INDEXED BY WS-RULE-MSG-NDX
011100                       PIC X(70).
011200*
011300 01  WS-SENIOR-AGE-MIN           PIC 9(3)  COMP  VALUE 65.
011400 01  WS-WORK-SWITCHES.
011500     05  WS-RULE-BROKEN          PIC X(1)  VALUE 'N'.
011600         88  WS-RULE-IS-BROKEN       VALUE 'Y'.
011700*
011800 COPY GYMLINK.
011900*
012000 PROCEDURE DIVISION USING GYMLINK-AREA.
012100*
012200*****************************************************************
012300*    0000-EVALUATE-RULES IS THE ONLY PARAGRAPH GYMUPDT SEES.
012400*    IT WALKS THE FIVE SOFT RULES IN THE FIXED ORDER SECRETARY'S
012500*    OFFICE SIGNED OFF ON AND STOPS AT THE FIRST ONE BROKEN.
012600*****************************************************************
012700 0000-EVALUATE-RULES.
012800     MOVE 'N'  TO WS-RULE-BROKEN
012900     MOVE 'P'  TO LNK-RULE-RESULT
013000     MOVE SPACES TO LNK-RULE-MESSAGE
013100 
013200     MOVE 0 TO WS-RULE-TRACE
013300 
013400     PERFORM 0100-CHECK-CAPACITY  THRU 0100-EXIT
013500     IF NOT WS-RULE-IS-BROKEN
013600         PERFORM 0200-CHECK-FUTURE-DATE  THRU 0200-EXIT
013700     END-IF
013800     IF NOT WS-RULE-IS-BROKEN
013900         PERFORM 0300-CHECK-SENIOR-FORUM  THRU 0300-EXIT
014000     END-IF
014100     IF NOT WS-RULE-IS-BROKEN
014200         PERFORM 0400-CHECK-GENDER-FORUM  THRU 0400-EXIT
014300     END-IF
014400     IF NOT WS-RULE-IS-BROKEN
014500         PERFORM 0500-CHECK-SUFFICIENT-FUNDS  THRU 0500-EXIT
014600     END-IF
014700 
014800     IF WS-RULE-IS-BROKEN
014900         MOVE 'F' TO LNK-RULE-RESULT
015000         SET WS-RULE-MSG-NDX TO WS-RULE-NUMBER-R
015100         MOVE WS-RULE-MSG(WS-RULE-MSG-NDX) TO LNK-RULE-MESSAGE
015200         MOVE WS-RULE-NUMBER TO WS-RULE-TRACE
015300     END-IF
015400 
015500     GOBACK.
015600*
015700*****************************************************************
015800*    RULE 1 - SESSION MUST NOT ALREADY BE AT CAPACITY
015900*****************************************************************
016000 0100-CHECK-CAPACITY.
016100     IF LNK-SESSION-IS-FULL
016200         MOVE 1 TO WS-RULE-NUMBER
016300         MOVE 'Y' TO WS-RULE-BROKEN
016400     END-IF.
016500 0100-EXIT.
016600     EXIT.
016700*
016800*****************************************************************
016900*    RULE 2 - SESSION DATE/TIME MUST NOT BE IN THE PAST
017000*****************************************************************
017100 0200-CHECK-FUTURE-DATE.
017200     IF NOT LNK-DATETIME-IS-FUTURE
017300         MOVE 2 TO WS-RULE-NUMBER
017400         MOVE 'Y' TO WS-RULE-BROKEN
017500     END-IF.
017600 0200-EXIT.
017700     EXIT.
017800*
017900*****************************************************************
018000*    RULE 3 - SENIORS FORUM SESSIONS REQUIRE AGE 65 OR OVER
018100*****************************************************************
018200 0300-CHECK-SENIOR-FORUM.
018300     IF LNK-SESSION-FORUM = 'S'
018400         IF LNK-CLIENT-AGE < WS-SENIOR-AGE-MIN
018500             MOVE 3 TO WS-RULE-NUMBER
018600             MOVE 'Y' TO WS-RULE-BROKEN
018700         END-IF
018800     END-IF.
018900 0300-EXIT.
019000     EXIT.
019100*
019200*****************************************************************
019300*    RULE 4 - MALE/FEMALE FORUM SESSIONS REQUIRE MATCHING GENDER
019400*****************************************************************
019500 0400-CHECK-GENDER-FORUM.
019600     IF LNK-SESSION-FORUM = 'M' OR 'F'
019700         IF LNK-CLIENT-GENDER NOT = LNK-SESSION-FORUM
019800             MOVE 4 TO WS-RULE-NUMBER
019900             MOVE 'Y' TO WS-RULE-BROKEN
020000         END-IF
020100     END-IF.
020200 0400-EXIT.
020300     EXIT.
020400*
020500*****************************************************************
020600*    RULE 5 - CLIENT ACCOUNT BALANCE MUST COVER THE SESSION PRICE
020700*****************************************************************
020800 0500-CHECK-SUFFICIENT-FUNDS.
020900     IF LNK-CLIENT-BALANCE < LNK-SESSION-PRICE
021000         MOVE 5 TO WS-RULE-NUMBER
021100         MOVE 'Y' TO WS-RULE-BROKEN
021200     END-IF.
021300 0500-EXIT.
021400     EXIT.
